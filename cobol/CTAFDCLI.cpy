000100******************************************************************
000110* CTAFDCLI - LAYOUT DEL MAESTRO LOCAL DE CLIENTES
000120* (CLIENT-MASTER) - SUSTITUYE LA LLAMADA EN LINEA AL
000130* SISTEMA DE CLIENTES QUE SE DIO DE BAJA.
000140******************************************************************
000150* HISTORIAL DE CAMBIOS
000160* 1995-06-30 CQPER  TK-2041  VERSION INICIAL.                     TK-2041
000170* 2011-02-18 MVAL   TK-5120  SE AGREGAN CLI-ESTADO, CLI-FECHA-    TK-5120
000180*                            APERTURA Y CLI-TELEFONO PARA         TK-5120
000190*                            EMPAREJAR EL ANCHO DE REGISTRO CON   TK-5120
000200*                            EL RESTO DE LOS LAYOUTS DEL SISTEMA. TK-5120
000210******************************************************************
000220 02  CLI-ID                    PIC 9(09).
000230 02  CLI-NOMBRE                PIC X(30).
000240 02  CLI-ESTADO                PIC X(01).
000250     88  CLI-ACTIVO                VALUE 'Y'.
000260     88  CLI-INACTIVO              VALUE 'N'.
000270* FECHA DE APERTURA DEL CLIENTE, FORMATO DD/MM/AAAA.
000280 02  CLI-FECHA-APERTURA.
000290     03  CLI-FEC-APE-DIA       PIC 9(02).
000300     03  FILLER                PIC X(01)  VALUE '/'.
000310     03  CLI-FEC-APE-MES       PIC 9(02).
000320     03  FILLER                PIC X(01)  VALUE '/'.
000330     03  CLI-FEC-APE-ANIO      PIC 9(04).
000340 02  CLI-TELEFONO              PIC X(10).
000350* RELLENO RESERVADO PARA EXPANSION FUTURA DEL LAYOUT.
000360 02  FILLER                    PIC X(12)  VALUE SPACES.
