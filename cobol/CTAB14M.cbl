000100******************************************************************
000110* 618041 08/11/01 CQPER MENSAJES DE RECLAMO ALINEADOS A MANUAL    TK-3355
000120* 604233 22/07/04 MVAL  CLAVE ALTERNA POR CLIENTE EN CTAMAE       TK-4019
000130* 701558 10/09/08 CQPER MONTOS A COMP-3 / NUMERO DE CUENTA        TK-4871
000140*                 CORRIENTE SIN ESPACIO ANTES DEL GUION           TK-4871
000150* 715309 14/03/11 MVAL  ALTERNA ACC-CLIENT-ID PERMITE DUPLICADOS  TK-5201
000160* 722014 19/06/12 CQPER MOTOR RECHAZA TIPO DE CUENTA AJENO  TK-5388
000170*                 A SAVINGS/CHECKING EN VEZ DE GRABARLO     TK-5388
000180******************************************************************
000190 IDENTIFICATION DIVISION.
000200*========================
000210 PROGRAM-ID.    CTAB14M.
000220 AUTHOR.        OLSSA.
000230 INSTALLATION.  BANCO - DEPTO DESARROLLO CUENTAS.
000240 DATE-WRITTEN.  MAR 1989.
000250 DATE-COMPILED.
000260 SECURITY.      CONFIDENCIAL - USO INTERNO BANCO.
000270*-----------------------------------------------------------------
000280* CTAB14M - MOTOR DE REGLAS DE CUENTAS
000290* PROCESA TRANS-IN CONTRA EL MAESTRO DE CUENTAS (ACCOUNT-MASTER)
000300* Y EL MAESTRO DE CLIENTES (CLIENT-MASTER). CADA TRANSACCION
000310* TRAE UN TRAN-CODE QUE SELECCIONA LA OPERACION: ALTA (C),
000320* CONSULTA (G), LISTA-TODAS (L), LISTA-POR-CLIENTE (B), BAJA (D),
000330* ACTIVAR (V), DESACTIVAR (I), DEPOSITO (P) O RETIRO (R).
000340* LAS OPERACIONES EXITOSAS GRABAN ACCOUNT-RESPONSES-OUT; LAS
000350* TRANSACCIONES RECHAZADAS GRABAN ERROR-LOG-OUT Y NO TOCAN EL
000360* MAESTRO.
000370*-----------------------------------------------------------------
000380* RESUMEN DE REGLAS DE NEGOCIO POR OPERACION (VER CADA PARRAFO
000390* 20XX PARA EL DETALLE; ESTO ES SOLO UN INDICE PARA QUIEN LLEGUE
000400* NUEVO AL PROGRAMA):
000410*   ALTA (C)        - CLIENTE OBLIGATORIO Y DEBE EXISTIR EN
000420*                      CLIENT-MASTER; TIPO OBLIGATORIO Y DEBE SER
000430*                      SAVINGS O CHECKING (TK-5388); SALDO
000440*                      INICIAL ESTRICTAMENTE POSITIVO. EL NUMERO
000450*                      DE CUENTA SE GENERA CON PREFIJO POR TIPO.
000460*   CONSULTA (G)    - BUSQUEDA EXACTA POR ACC-ID; SIN REGLAS DE
000470*                      NEGOCIO ADICIONALES.
000480*   LISTA-TODAS (L) - BARRIDO COMPLETO DEL MAESTRO, ACTIVAS E
000490*                      INACTIVAS POR IGUAL.
000500*   LISTA-CLIENTE (B) - BARRIDO POR LA CLAVE ALTERNA DE CLIENTE;
000510*                      SE RECHAZA SI EL CLIENTE NO TIENE NINGUNA
000520*                      CUENTA.
000530*   BAJA (D)        - SOLO SI LA CUENTA EXISTE Y SU SALDO ES
000540*                      EXACTAMENTE CERO (EXIGENCIA DE AUDITORIA).
000550*   ACTIVAR (V) /
000560*   DESACTIVAR (I)  - SOLO SI HAY UN CAMBIO REAL DE ESTADO; UNA
000570*                      CUENTA YA ACTIVA NO SE PUEDE "REACTIVAR" Y
000580*                      VICEVERSA.
000590*   DEPOSITO (P)    - SIEMPRE PERMITIDO SI LA CUENTA EXISTE; NUNCA
000600*                      EMPEORA EL SALDO.
000610*   RETIRO (R)      - UNA CUENTA DE AHORROS NUNCA PUEDE QUEDAR EN
000620*                      SALDO NEGATIVO; UNA CUENTA CORRIENTE SI
000630*                      PUEDE SOBREGIRARSE.
000640*-----------------------------------------------------------------
000650* HISTORIAL DE CAMBIOS
000660* 1989-03-14 OLSSA  TK-1001  VERSION INICIAL. SOLO ALTA Y         TK-1001
000670*                            CONSULTA.                            TK-1001
000680* 1989-04-02 OLSSA  TK-1008  SE AGREGA BAJA DE CUENTA (SALDO      TK-1008
000690*                            DEBE SER CERO).                      TK-1008
000700* 1989-05-20 RMZGA  TK-1033  SE AGREGA LISTA-TODAS Y              TK-1033
000710*                            LISTA-POR-CLIENTE.                   TK-1033
000720* 1990-02-11 RMZGA  TK-1190  SE AGREGA ACTIVAR/DESACTIVAR         TK-1190
000730*                            CUENTA (SOLO SI HAY CAMBIO DE        TK-1190
000740*                            ESTADO).                             TK-1190
000750* 1990-09-07 OLSSA  TK-1287  SE AGREGA DEPOSITO Y RETIRO;         TK-1287
000760*                            REGLA DE AHORRO SIN SALDO            TK-1287
000770*                            NEGATIVO.                            TK-1287
000780* 1992-01-15 CQPER  TK-1502  NUMERO DE CUENTA CON PREFIJO POR     TK-1502
000790*                            TIPO (SVG-/CH-) EN VEZ DE SOLO       TK-1502
000800*                            SECUENCIAL.                          TK-1502
000810* 1995-06-30 CQPER  TK-2041  VALIDACION DE CLIENTE CONTRA         TK-2041
000820*                            MAESTRO LOCAL CLIENT-MASTER (LA      TK-2041
000830*                            LLAMADA EN LINEA AL SISTEMA DE       TK-2041
000840*                            CLIENTES SE DIO DE BAJA).            TK-2041
000850* 1998-10-05 OLSSA  TK-2733  AJUSTE Y2K - CTA-ANIO A 4            TK-2733
000860*                            DIGITOS (VER CTAWTIME).              TK-2733
000870* 1999-02-19 RMZGA  TK-2798  CIERRE DE ARCHIVOS: SE AGREGA        TK-2798
000880*                            CHEQUEO DE FILE STATUS DE            TK-2798
000890*                            CLIENT-MASTER.                       TK-2798
000900* 2001-11-08 CQPER  TK-3355  MENSAJES DE RECHAZO EN               TK-3355
000910*                            ERROR-LOG-OUT SE ALINEAN AL NUEVO    TK-3355
000920*                            MANUAL DE RECLAMOS.                  TK-3355
000930* 2004-07-22 MVAL   TK-4019  SE AGREGA CLAVE ALTERNA POR          TK-4019
000940*                            CLIENTE EN ACCOUNT-MASTER PARA       TK-4019
000950*                            LISTA-POR-CLIENTE.                   TK-4019
000960* 2008-09-10 CQPER  TK-4871  ACC-BALANCE, TRAN-CR-SALDO-INI,       TK-4871
000970*                            TRAN-MOV-MONTO Y WS-MONTO-NUEVO-      TK-4871
000980*                            SALDO PASAN A COMP-3. SE CORRIGE      TK-4871
000990*                            2013-GENERAR-NUMERO-CUENTA: EL        TK-4871
001000*                            PREFIJO 'CH' QUEDABA CON UN ESPACIO   TK-4871
001010*                            ANTES DEL GUION AL RELLENAR A 3       TK-4871
001020*                            BYTES; AHORA CADA TIPO DE CUENTA      TK-4871
001030*                            TIENE SU PROPIA VISTA CON EL GUION    TK-4871
001040*                            YA INCLUIDO EN EL PREFIJO.            TK-4871
001050* 2011-03-14 MVAL   TK-5201  ALTERNATE RECORD KEY ACC-CLIENT-ID    TK-5201
001060*                            QUEDABA SIN WITH DUPLICATES (SE       TK-5201
001070*                            REJECTABA LA 2A CUENTA DEL MISMO      TK-5201
001080*                            CLIENTE). SE AGREGA PERFORM ... THRU  TK-5201
001090*                            EN 1000-INICIO-PROGRAMA AGRUPANDO     TK-5201
001100*                            LA APERTURA, SELLO DE FECHA/HORA Y    TK-5201
001110*                            CARGA DE SECUENCIAS.                  TK-5201
001120* 2012-06-19 CQPER  TK-5388  2011-VALIDAR-SOLICITUD ACEPTABA     TK-5388
001130*                            CUALQUIER TRAN-CR-TIPO QUE NO       TK-5388
001140*                            VINIERA EN BLANCO, SIN VERIFICAR    TK-5388
001150*                            QUE FUERA SAVINGS O CHECKING. UNA   TK-5388
001160*                            CUENTA CON OTRO TIPO CAIA EN EL     TK-5388
001170*                            WHEN OTHER (INEXISTENTE) DE 2013-   TK-5388
001180*                            GENERAR-NUMERO-CUENTA Y SE GRABABA  TK-5388
001190*                            CON EL NUMERO DE CUENTA QUE HUBIERA  TK-5388
001200*                            QUEDADO EN EL BUFFER DESDE LA       TK-5388
001210*                            LECTURA/ESCRITURA ANTERIOR. SE      TK-5388
001220*                            AGREGAN 88-NIVEL EN TRAN-CR-TIPO    TK-5388
001230*                            (CTAFDTRN), SE RECHAZA EL TIPO      TK-5388
001240*                            INVALIDO EN 2011 Y SE BLINDA 2013   TK-5388
001250*                            CON UN WHEN OTHER PROPIO.           TK-5388
001260*-----------------------------------------------------------------
001270 ENVIRONMENT DIVISION.
001280*======================
001290 CONFIGURATION SECTION.
001300 SOURCE-COMPUTER.   IBM-370.
001310 OBJECT-COMPUTER.   IBM-370.
001320 SPECIAL-NAMES.
001330* C01 RESERVADO PARA EL ENCABEZADO DE LISTADOS FUTUROS.
001340     C01 IS TOP-OF-FORM
001350* CLASE-NUMERICA NO SE USA HOY EN ESTE PROGRAMA (NO HAY TEST
001360* NUMERIC-EDITADO SOBRE CAMPOS ALFANUMERICOS), PERO SE MANTIENE
001370* POR CONVENCION DEL DEPARTAMENTO EN TODOS LOS BATCH DE CUENTAS.
001380     CLASS CLASE-NUMERICA IS '0' THRU '9'
001390* UPSI-0 RESERVADO PARA UNA BANDERA DE REPROCESO FUTURA.
001400     UPSI-0.
001410 INPUT-OUTPUT SECTION.
001420 FILE-CONTROL.
001430* LOS ASSIGN TO SON NOMBRES LOGICOS; EL JCL/SCRIPT DEL PASO LOS
001440* MAPEA AL DATASET/ARCHIVO FISICO QUE CORRESPONDA EN CADA
001450* INSTALACION (PRODUCCION, PRUEBAS, ETC.) - ESTE PROGRAMA NUNCA
001460* CONOCE LA RUTA FISICA.
001470* TRANSACCIONES DE ENTRADA (ALTA/CONSULTA/LISTAS/BAJA/
001480* ACTIVAR/DESACTIVAR/DEPOSITO/RETIRO, SEGUN TRAN-CODE).
001490     SELECT  TRANIN  ASSIGN TO 'TRANS-IN'
001500*        ORGANIZATION IS LINE SEQUENTIAL
001510             FILE STATUS IS FS-TRANIN.
001520
001530* MAESTRO DE CUENTAS. CLAVE PRIMARIA ACC-ID, CLAVE ALTERNA
001540* ACC-CLIENT-ID (NO UNICA) PARA LISTA-POR-CLIENTE.
001550     SELECT  CTAMAE  ASSIGN TO 'ACCOUNT-MASTER'
001560             ORGANIZATION IS INDEXED
001570             ACCESS MODE IS DYNAMIC
001580             RECORD KEY IS ACC-ID
001590             ALTERNATE RECORD KEY IS ACC-CLIENT-ID
001600                WITH DUPLICATES                                  TK-5201
001610             FILE STATUS IS FS-CTAMAE.
001620
001630* MAESTRO LOCAL DE CLIENTES (VERIFICACION DE EXISTENCIA).
001640     SELECT  CLIMAE  ASSIGN TO 'CLIENT-MASTER'
001650             ORGANIZATION IS INDEXED
001660             ACCESS MODE IS DYNAMIC
001670             RECORD KEY IS CLI-ID
001680             FILE STATUS IS FS-CLIMAE.
001690
001700* SALIDA DE RESPUESTAS DE OPERACIONES EXITOSAS.
001710     SELECT  RESPOUT ASSIGN TO 'ACCOUNT-RESPONSES-OUT'
001720*        ORGANIZATION IS LINE SEQUENTIAL
001730             FILE STATUS IS FS-RESPOUT.
001740
001750* BITACORA DE TRANSACCIONES RECHAZADAS.
001760     SELECT  ERRLOG  ASSIGN TO 'ERROR-LOG-OUT'
001770*        ORGANIZATION IS LINE SEQUENTIAL
001780             FILE STATUS IS FS-ERRLOG.
001790 DATA DIVISION.
001800*=============
001810*=============
001820 FILE SECTION.
001830*=============
001840* TRANSACCIONES PENDIENTES DE PROCESAR
001850 FD  TRANIN
001860*    LABEL RECORD IS OMITTED
001870*    BLOCK CONTAINS 0 RECORDS
001880*    RECORDING MODE IS F
001890     .
001900* UN SOLO REGISTRO FISICO POR TRANSACCION DE ENTRADA; EL CAMPO
001910* TRAN-CODE DE CTAFDTRN DECIDE CUAL DE LAS VISTAS REDEFINIDAS
001920* APLICA (VER EL DESPACHADOR EN 2001-PROCESAR-TRANSACCION).
001930 01  REG-TRANSAC.
001940     COPY CTAFDTRN.
001950
001960* MAESTRO DE CUENTAS
001970 FD  CTAMAE
001980*    LABEL RECORD IS OMITTED
001990     .
002000 01  REG-CTAMAE.
002010     COPY CTAFDACC.
002020
002030* MAESTRO LOCAL DE CLIENTES
002040 FD  CLIMAE
002050*    LABEL RECORD IS OMITTED
002060     .
002070 01  REG-CLIMAE.
002080     COPY CTAFDCLI.
002090
002100* RESPUESTAS DE OPERACIONES EXITOSAS
002110 FD  RESPOUT
002120*    LABEL RECORD IS OMITTED
002130*    BLOCK CONTAINS 0 RECORDS
002140*    RECORDING MODE IS F
002150     .
002160 01  REG-RESPUESTA.
002170*    Replace ACC prefix por RSP
002180     COPY CTAFDACC REPLACING LEADING ==ACC== BY ==RSP==.
002190
002200* BITACORA DE TRANSACCIONES RECHAZADAS
002210 FD  ERRLOG
002220*    LABEL RECORD IS OMITTED
002230*    BLOCK CONTAINS 0 RECORDS
002240*    RECORDING MODE IS F
002250     .
002260 01  REG-ERRLOG.
002270* COPIA DEL TRAN-CODE ORIGINAL, PARA QUE QUIEN REVISE LA
002280* BITACORA SEPA QUE OPERACION SE INTENTO SIN TENER QUE CRUZAR
002290* CONTRA TRANS-IN.
002300     02  ERR-TRAN-CODE          PIC X(01).
002310* CLAVE DE NEGOCIO DE LA TRANSACCION RECHAZADA (ID DE CLIENTE O
002320* DE CUENTA, SEGUN LA OPERACION); SPACES CUANDO LA REGLA VIOLADA
002330* ES ANTERIOR A TENER UNA CLAVE VALIDA (VER 2011).
002340     02  ERR-CLAVE              PIC X(09).
002350* TEXTO DEL RECHAZO, TOMADO DE WS-MENSAJES (TK-3355).
002360     02  ERR-MENSAJE            PIC X(60).
002370*    RELLENO RESERVADO PARA EXPANSION FUTURA.
002380     02  FILLER                 PIC X(10)  VALUE SPACES.
002390 WORKING-STORAGE SECTION.
002400*========================
002410*-----------------------------------------------------------------
002420* CONVENCION DE FILE STATUS DE ESTE PROGRAMA (VALORES QUE
002430* REALMENTE SE COMPARAN EN EL CODIGO; EL RESTO SE TRATA COMO
002440* ERROR FATAL EN 9000-ERROR-PGM):
002450*   '00' - OPERACION EXITOSA.
002460*   '10' - FIN DE ARCHIVO (READ NEXT/START) O, EN 2041, PRIMER
002470*          REGISTRO QUE YA NO PERTENECE AL CLIENTE BUSCADO.
002480*   '23' - INVALID KEY EN UN READ POR CLAVE (REGISTRO NO EXISTE);
002490*          SE TRADUCE A WS-CUENTA-ENCONTRADA/WS-CLIENTE-EXISTE,
002500*          NUNCA SE COMPARA DIRECTO CONTRA '23' EN EL CODIGO.
002510*   '35' - SOLO SE TOLERA EN EL OPEN DE LOS MAESTROS (1001): EL
002520*          ARCHIVO PUEDE NO EXISTIR TODAVIA EN UNA INSTALACION
002530*          NUEVA.
002540*   '97' - EL COMPILADOR LO DEVUELVE EN EL OPEN DE UN ARCHIVO
002550*          INDEXADO YA EXISTENTE; NO ES UN ERROR.
002560*-----------------------------------------------------------------
002570* UN FS-XXXXX POR ARCHIVO, ESPEJO DE LA CLAUSULA FILE STATUS DE
002580* CADA SELECT; SE REVISAN EN 1001 AL ABRIR Y EN 3001 AL CERRAR.
002590 01 WSF-FSTATUS.
002600     05 FS-TRANIN            PIC  X(02)  VALUE '00'.
002610     05 FS-CTAMAE            PIC  X(02)  VALUE '00'.
002620     05 FS-CLIMAE            PIC  X(02)  VALUE '00'.
002630     05 FS-RESPOUT           PIC  X(02)  VALUE '00'.
002640     05 FS-ERRLOG            PIC  X(02)  VALUE '00'.
002650     05 FILLER                 PIC  X(08)  VALUE SPACES.
002660
002670 01 WSV-VARIABLES.
002680* IDENTIFICAN DONDE OCURRIO UN ERROR FATAL DE E/S, PARA EL
002690* DISPLAY DE 9000-ERROR-PGM (RUTINA/ACCION/CODIGO).
002700     05 WSV-RUTINA           PIC  X(18)  VALUE SPACES.
002710     05 WSV-ACCION           PIC  X(18)  VALUE SPACES.
002720     05 WSV-FSTATUS          PIC  X(02)  VALUE SPACES.
002730     05 FILLER                 PIC  X(18)  VALUE SPACES.
002740
002750 01 WSC-CONSTANTES.
002760* WSC-00/WSC-10/WSC-16 SE USAN COMO LITERALES DE FILE STATUS Y
002770* DE RETURN-CODE EN LUGAR DE NUMEROS SUELTOS EN EL CODIGO.
002780     05 WSC-00               PIC  9(02)  VALUE 00.
002790     05 WSC-10               PIC  9(02)  VALUE 10.
002800     05 WSC-16               PIC  9(02)  VALUE 16.
002810* PREFIJOS DE NUMERO DE CUENTA, YA CON SU GUION INCLUIDO          TK-4502
002820* (VER LA NOTA DE TK-4502/TK-4871 EN CTAFDACC SOBRE POR QUE NO    TK-4502
002830* SE ARMA EL GUION POR SEPARADO).                                 TK-4502
002840     05 WSC-PREFIJO-AHORRO   PIC  X(04)  VALUE 'SVG-'.
002850     05 WSC-PREFIJO-CORRIEN  PIC  X(03)  VALUE 'CH-'.
002860     05 FILLER                 PIC  X(08)  VALUE SPACES.
002870
002880 01 WSA-ACUMULADORES.
002890* CONTADORES DEL PASO, TODOS COMP PARA QUE LAS SUMAS DEL CICLO
002900* PRINCIPAL NO PASEN POR CONVERSION DE ZONADO A BINARIO EN CADA
002910* TRANSACCION. SE IMPRIMEN EN 3002-CARGA-DETALLES.
002920     05 WSV-CONT-TRANIN      PIC  9(07)  COMP VALUE ZEROS.
002930     05 WSV-CONT-RESPOUT     PIC  9(07)  COMP VALUE ZEROS.
002940     05 WSV-CONT-ERRLOG      PIC  9(07)  COMP VALUE ZEROS.
002950     05 WSV-CONT-ALTAS       PIC  9(07)  COMP VALUE ZEROS.
002960     05 WSV-CONT-BAJAS       PIC  9(07)  COMP VALUE ZEROS.
002970     05 FILLER                 PIC  X(08)  VALUE SPACES.
002980
002990 01 WSS-SWITCH.
003000* BANDERAS DE UN SOLO CARACTER, CADA UNA CON SU 88-NIVEL PARA
003010* LEER EL PROCEDURE DIVISION EN LENGUAJE DE NEGOCIO (IF
003020* CUENTA-SI-ENCONTRADA EN VEZ DE IF WS-CUENTA-ENCONTRADA = 'S').
003030     05 WS-FIN-TRANIN        PIC  9(01)  VALUE 0.
003040        88 FIN-TRANIN-OK                 VALUE 1.
003050     05 WS-CUENTA-ENCONTRADA PIC  X(01)  VALUE 'N'.
003060        88 CUENTA-SI-ENCONTRADA          VALUE 'S'.
003070     05 WS-CLIENTE-EXISTE    PIC  X(01)  VALUE 'N'.
003080        88 CLIENTE-SI-EXISTE             VALUE 'S'.
003090* SE REINICIALIZA A 'S' AL ENTRAR A 2010-CREAR-CUENTA Y SOLO
003100* BAJA A 'N' SI ALGUNA REGLA DE 2011 O DE 2013 LA RECHAZA.
003110     05 WS-SOLICITUD-VALIDA  PIC  X(01)  VALUE 'S'.
003120        88 SOLICITUD-ES-VALIDA           VALUE 'S'.
003130     05 FILLER                 PIC  X(08)  VALUE SPACES.
003140
003150* SECUENCIAS DE NUMERACION - VER 1005-INICIALIZAR-SECUENCIAS.
003160 77 WS-PROX-ID-CUENTA        PIC 9(09)  COMP VALUE ZEROS.
003170 77 WS-PROX-SEC-AHORRO       PIC 9(06)  COMP VALUE ZEROS.
003180 77 WS-PROX-SEC-CORRIENTE    PIC 9(06)  COMP VALUE ZEROS.
003190* CAMPOS DE TRABAJO PARA CONVERSION NUMERICO/ALFANUMERICO.
003200 77 WS-TEMP-SEC              PIC 9(06)  VALUE ZEROS.
003210 77 WS-SEC-DISPLAY           PIC 9(06)  VALUE ZEROS.
003220* NUEVO SALDO CALCULADO EN UN RETIRO (EMPACADO, COMP-3).          TK-4871
003230 77 WS-MONTO-NUEVO-SALDO     PIC S9(11)V99 COMP-3 VALUE ZEROS.    TK-4871
003240
003250 01 WS-MENSAJES.
003260* TEXTOS DE RECHAZO, ALINEADOS AL MANUAL DE RECLAMOS DESDE
003270* TK-3355; SE MUEVEN A ERR-MENSAJE EN CADA PARRAFO DE VALIDACION
003280* ANTES DE PERFORM 2098-ESCRIBIR-ERROR.
003290* USADO POR 2011-VALIDAR-SOLICITUD CUANDO TRAN-CR-CLIENTE VIENE
003300* EN CERO/BLANCO.
003310     05 WSM-CLIENTE-OBL           PIC X(60) VALUE
003320         "EL CLIENTID ES OBLIGATORIO.".
003330* USADO POR 2011 CUANDO TRAN-CR-TIPO VIENE TODO EN BLANCO.
003340     05 WSM-TIPO-OBL               PIC X(60) VALUE
003350         "EL TIPO DE CUENTA ES OBLIGATORIO.".
003360* TK-5388 - TIPO PRESENTE PERO DISTINTO DE SAVINGS/CHECKING.
003370     05 WSM-TIPO-INVALIDO           PIC X(60) VALUE
003380         "EL TIPO DE CUENTA DEBE SER SAVINGS O CHECKING.".
003390* USADO POR 2011 CUANDO TRAN-CR-SALDO-INI NO ES MAYOR A CERO.
003400     05 WSM-SALDO-OBL               PIC X(60) VALUE
003410         "EL BALANCE INICIAL DEBE SER MAYOR A 0.".
003420* USADO POR 2012-VERIFICAR-CLIENTE CUANDO EL READ A CLIMAE DA
003430* INVALID KEY.
003440     05 WSM-CLIENTE-NO-EXISTE       PIC X(60) VALUE
003450         "EL CLIENTE CON EL ID INDICADO NO EXISTE.".
003460* USADO POR 2020/2050/2060/2070/2080/2090 CUANDO EL READ A CTAMAE
003470* POR ACC-ID DA INVALID KEY.
003480     05 WSM-CUENTA-NO-ENCONTRADA    PIC X(60) VALUE
003490         "CUENTA NO ENCONTRADA.".
003500* USADO POR 2050-ELIMINAR-CUENTA CUANDO ACC-BALANCE NOT = CERO.
003510     05 WSM-SALDO-DISTINTO-CERO     PIC X(60) VALUE
003520         "LA CUENTA POSEE SALDO DISTINTO DE 0.".
003530* USADO POR 2060-ACTIVAR-CUENTA CUANDO LA CUENTA YA ESTABA ACTIVA.
003540     05 WSM-YA-ACTIVA               PIC X(60) VALUE
003550         "LA CUENTA YA SE ENCUENTRA ACTIVA.".
003560* USADO POR 2070-DESACTIVAR-CUENTA CUANDO LA CUENTA YA ESTABA
003570* INACTIVA.
003580     05 WSM-YA-INACTIVA             PIC X(60) VALUE
003590         "LA CUENTA YA SE ENCUENTRA INACTIVA.".
003600* USADO POR 2040-LISTAR-POR-CLIENTE CUANDO EL START POR
003610* ACC-CLIENT-ID NO ENCUENTRA NINGUNA CUENTA DEL CLIENTE.
003620     05 WSM-SIN-CUENTAS-CLIENTE     PIC X(60) VALUE
003630         "EL CLIENTE NO POSEE CUENTAS.".
003640* USADO POR 2090-RETIRAR CUANDO EL RETIRO DEJARIA NEGATIVA UNA
003650* CUENTA DE AHORROS (NUNCA APLICA A CORRIENTE).
003660     05 WSM-SALDO-NEG-AHORRO        PIC X(60) VALUE
003670        "LA CUENTA DE AHORROS NO PUEDE QUEDAR EN SALDO NEGATIVO.".
003680     05 FILLER                 PIC  X(08)  VALUE SPACES.
003690
003700* FECHA Y HORA DE CORRIDA - VER 1004-OBTENER-FECHA.
003710 COPY CTAWTIME.
003720 PROCEDURE DIVISION.
003730*===============================
003740*-----------------------------------------------------------------
003750* NUMERACION DE PARRAFOS, CONVENCION DEL DEPARTAMENTO:
003760*   1000-1099  ARRANQUE DEL PASO (APERTURA, SELLOS, SECUENCIAS).
003770*   2000-2099  CICLO PRINCIPAL Y LAS OPERACIONES DEL MOTOR DE
003780*              REGLAS, UNA FAMILIA 20XX POR TRAN-CODE; 2098 Y 2099
003790*              SON LOS DOS PUNTOS DE SALIDA COMUNES (RECHAZO Y
003800*              RESPUESTA EXITOSA).
003810*   3000-3099  CIERRE NORMAL DEL PASO.
003820*   9000       ABORTO FATAL POR ERROR DE E/S; SE LLEGA AQUI DESDE
003830*              CUALQUIER PARTE DEL PROGRAMA, NUNCA SE PERFORM-EA
003840*              DE VUELTA.
003850*-----------------------------------------------------------------
003860     PERFORM 1000-INICIO-PROGRAMA
003870     PERFORM 2000-PROCESO-PROGRAMA
003880     PERFORM 3000-FIN-PROGRAMA.
003890*-----------------------------------------------------------------
003900 1000-INICIO-PROGRAMA.
003910*====================
003920* 1001 A 1005 SE EJECUTAN EN UN SOLO TRAMO (APERTURA, SELLO DE     TK-5201
003930* FECHA/HORA Y CARGA DE SECUENCIAS SON UNA SOLA UNIDAD DE          TK-5201
003940* ARRANQUE); LA PRIMERA LECTURA DE TRANSACCION QUEDA APARTE EN     TK-5201
003950* 1008 PORQUE YA PERTENECE AL CICLO DE PROCESO, NO AL ARRANQUE.    TK-5201
003960     PERFORM 1001-ABRIR-ARCHIVOS THRU 1005-INICIALIZAR-SECUENCIAS
003970     PERFORM 1008-LEER-TRANSACCION.
003980*-----------------------------------------------------------------
003990 1001-ABRIR-ARCHIVOS.
004000*=================
004010* CTAMAE Y CLIMAE SE ABREN I-O PORQUE ESTE PROGRAMA LOS LEE,
004020* REESCRIBE Y BORRA EN EL MISMO PASO (ALTA/BAJA/ACTIVAR/
004030* DESACTIVAR/DEPOSITO/RETIRO). FS = '35' SE TOLERA EN LOS
004040* MAESTROS PORQUE EN UNA INSTALACION NUEVA EL ARCHIVO PUEDE
004050* NO EXISTIR TODAVIA; FS = '97' SE TOLERA EN TODOS PORQUE ASI
004060* LO REPORTA EL OPEN CUANDO EL ARCHIVO YA VENIA ABIERTO.
004070     OPEN INPUT TRANIN
004080          I-O CTAMAE CLIMAE
004090          OUTPUT RESPOUT ERRLOG
004100
004110* SE TOLERAN '35' (ARCHIVO INEXISTENTE, SOLO EN MAESTROS) Y '97'
004120* (YA ABIERTO, SEGUN LO REPORTA EL COMPILADOR); CUALQUIER OTRO
004130* FILE STATUS DISTINTO DE '00' EN LA APERTURA ES FATAL.
004140     IF (FS-TRANIN  = '00' OR '97') AND
004150        (FS-CTAMAE  = '00' OR '35' OR '97') AND
004160        (FS-CLIMAE  = '00' OR '35' OR '97') AND
004170        (FS-RESPOUT = '00' OR '97') AND
004180        (FS-ERRLOG  = '00' OR '97')
004190        CONTINUE
004200     ELSE
004210        DISPLAY ' ERROR AL ABRIR ARCHIVOS  '
004220        DISPLAY ' FS-TRANIN  ............. = ' FS-TRANIN
004230        DISPLAY ' FS-CTAMAE  ............. = ' FS-CTAMAE
004240        DISPLAY ' FS-CLIMAE  ............. = ' FS-CLIMAE
004250        DISPLAY ' FS-RESPOUT ............. = ' FS-RESPOUT
004260        DISPLAY ' FS-ERRLOG  ............. = ' FS-ERRLOG
004270        PERFORM  9000-ERROR-PGM
004280     END-IF.
004290*-----------------------------------------------------------------
004300 1004-OBTENER-FECHA.
004310*===================
004320* SELLA LA FECHA/HORA DE CORRIDA UNA SOLA VEZ AL ARRANQUE (NO EN
004330* CADA TRANSACCION). CTA-FECHA-SISTEMA/CTA-HORA-SISTEMA (VER
004340* CTAWTIME) SE USAN SOLO EN EL DISPLAY DE 3002; NO VIAJAN A
004350* NINGUN ARCHIVO DE SALIDA.
004360     ACCEPT CTA-AAAAMMDD FROM DATE YYYYMMDD                       TK-2733
004370     MOVE CTA-AAAAMMDD(7:2) TO CTA-DIA
004380     MOVE CTA-AAAAMMDD(5:2) TO CTA-MES
004390     MOVE CTA-AAAAMMDD(1:4) TO CTA-ANIO                           TK-2733
004400     ACCEPT CTA-HORA-CRUDA FROM TIME
004410     MOVE CTA-HORA-CRUDA(1:2) TO CTA-HH
004420     MOVE CTA-HORA-CRUDA(3:2) TO CTA-MM
004430     MOVE CTA-HORA-CRUDA(5:2) TO CTA-SS
004440* ESTOS DOS DISPLAY SON LA UNICA CONSTANCIA EN SYSOUT DE CON QUE
004450* FECHA/HORA CORRIO EL PASO; NO SE REPITEN MAS ADELANTE.
004460     DISPLAY 'FECHA DEL PROCESO : ' CTA-FECHA-SISTEMA
004470     DISPLAY 'HORA  DEL PROCESO : ' CTA-HORA-SISTEMA.
004480*-----------------------------------------------------------------
004490 1005-INICIALIZAR-SECUENCIAS.
004500*============================
004510* RECORRE EL MAESTRO DE CUENTAS PARA FIJAR EL PROXIMO ID Y
004520* LAS PROXIMAS SECUENCIAS DE NUMERO DE CUENTA POR TIPO, DE
004530* MANERA QUE UN REINICIO DEL PROCESO NO REUTILICE NUMEROS
004540* YA ASIGNADOS.
004550     MOVE LOW-VALUES TO ACC-ID
004560     START CTAMAE KEY IS NOT LESS THAN ACC-ID
004570         INVALID KEY
004580            MOVE '10' TO FS-CTAMAE
004590     END-START
004600     IF FS-CTAMAE = '00'
004610        PERFORM 1006-LEER-SIGUIENTE-CUENTA
004620        PERFORM 1007-ACUMULAR-SECUENCIA
004630           UNTIL FS-CTAMAE NOT = '00'
004640     END-IF.
004650*-----------------------------------------------------------------
004660 1006-LEER-SIGUIENTE-CUENTA.
004670*===========================
004680* LECTURA SECUENCIAL PLANA DEL MAESTRO DESDE EL INICIO (VER EL
004690* START EN 1005); SIRVE SOLO PARA DESCUBRIR, REGISTRO POR
004700* REGISTRO, CUAL ES EL ID Y LAS SECUENCIAS MAS ALTAS YA USADAS.
004710     READ CTAMAE NEXT RECORD
004720         AT END
004730            MOVE '10' TO FS-CTAMAE
004740     END-READ.
004750*-----------------------------------------------------------------
004760 1007-ACUMULAR-SECUENCIA.
004770*========================
004780* SE COMPARA COMO TEXTO CONTRA WS-TEMP-SEC/WS-PROX-ID-CUENTA
004790* (CAMPOS NUMERICOS DE TRABAJO), NUNCA COMO LA VISTA EMPACADA,
004800* PORQUE ACC-NUM-SECUENCIA-AHO/-CTE SON SOLO LA PORCION
004810* ALFANUMERICA DE ACC-NUMBER (VER CTAFDACC). EL IF NUMERIC
004820* PROTEGE CONTRA UN REGISTRO VIEJO CUYA SECUENCIA NO SEA
004830* NUMERICA (P.EJ. UN REGISTRO DE PRUEBA CARGADO A MANO).
004840     IF ACC-ID > WS-PROX-ID-CUENTA
004850        MOVE ACC-ID TO WS-PROX-ID-CUENTA
004860     END-IF
004870     EVALUATE TRUE
004880     WHEN ACC-ES-AHORRO
004890          IF ACC-NUM-SECUENCIA-AHO NUMERIC
004900             MOVE ACC-NUM-SECUENCIA-AHO TO WS-TEMP-SEC
004910             IF WS-TEMP-SEC > WS-PROX-SEC-AHORRO
004920                MOVE WS-TEMP-SEC TO WS-PROX-SEC-AHORRO
004930             END-IF
004940          END-IF
004950     WHEN ACC-ES-CORRIENTE
004960          IF ACC-NUM-SECUENCIA-CTE NUMERIC
004970             MOVE ACC-NUM-SECUENCIA-CTE TO WS-TEMP-SEC
004980             IF WS-TEMP-SEC > WS-PROX-SEC-CORRIENTE
004990                MOVE WS-TEMP-SEC TO WS-PROX-SEC-CORRIENTE
005000             END-IF
005010          END-IF
005020     END-EVALUATE
005030     PERFORM 1006-LEER-SIGUIENTE-CUENTA.
005040*-----------------------------------------------------------------
005050 1008-LEER-TRANSACCION.
005060*======================
005070* LEE LA SIGUIENTE TRANSACCION DE TRANIN. SE LLAMA UNA VEZ AL
005080* ARRANQUE (DESDE 1000, PARA DEJAR LISTA LA PRIMERA TRANSACCION
005090* ANTES DE ENTRAR AL CICLO) Y UNA VEZ AL FINAL DE CADA
005100* 2001-PROCESAR-TRANSACCION, PARA AVANZAR AL SIGUIENTE REGISTRO.
005110     READ TRANIN
005120     AT END
005130        SET FIN-TRANIN-OK TO TRUE
005140     END-READ.
005150     EVALUATE FS-TRANIN
005160     WHEN WSC-00
005170          ADD 1 TO WSV-CONT-TRANIN
005180     WHEN WSC-10
005190          SET FIN-TRANIN-OK TO TRUE
005200     WHEN OTHER
005210          MOVE '1008-LEER-TRANSAC ' TO WSV-RUTINA
005220          MOVE 'READ TRANIN       ' TO WSV-ACCION
005230          MOVE FS-TRANIN TO WSV-FSTATUS
005240          PERFORM 9000-ERROR-PGM
005250     END-EVALUATE.
005260*-----------------------------------------------------------------
005270 2000-PROCESO-PROGRAMA.
005280*======================
005290* CICLO PRINCIPAL DEL PASO: UNA ITERACION POR TRANSACCION DE
005300* TRANIN, HASTA QUE 1008-LEER-TRANSACCION PRENDE FIN-TRANIN-OK.
005310     PERFORM 2001-PROCESAR-TRANSACCION UNTIL FIN-TRANIN-OK.
005320*-----------------------------------------------------------------
005330 2001-PROCESAR-TRANSACCION.
005340*==========================
005350* DESPACHADOR POR TRAN-CODE (VER LOS 88-NIVEL EN CTAFDTRN). CADA
005360* OPERACION TIENE SU PROPIO PARRAFO 20XX; UN TRAN-CODE QUE NO
005370* CORRESPONDA A NINGUNA 88-CONDICION CAE EN WHEN OTHER Y SE
005380* RECHAZA SIN TOCAR NINGUN MAESTRO.
005390     EVALUATE TRUE
005400     WHEN TRAN-ES-ALTA
005410          PERFORM 2010-CREAR-CUENTA
005420     WHEN TRAN-ES-CONSULTA
005430          PERFORM 2020-CONSULTAR-CUENTA
005440     WHEN TRAN-ES-LISTA-TODAS
005450          PERFORM 2030-LISTAR-TODAS
005460     WHEN TRAN-ES-LISTA-CLIENTE
005470          PERFORM 2040-LISTAR-POR-CLIENTE                         TK-4019
005480     WHEN TRAN-ES-BAJA
005490          PERFORM 2050-ELIMINAR-CUENTA
005500     WHEN TRAN-ES-ACTIVA
005510          PERFORM 2060-ACTIVAR-CUENTA
005520     WHEN TRAN-ES-INACTIVA
005530          PERFORM 2070-DESACTIVAR-CUENTA
005540     WHEN TRAN-ES-DEPOSITO
005550          PERFORM 2080-DEPOSITAR
005560     WHEN TRAN-ES-RETIRO
005570          PERFORM 2090-RETIRAR
005580     WHEN OTHER
005590          MOVE TRAN-CODE TO ERR-TRAN-CODE
005600          MOVE SPACES TO ERR-CLAVE
005610          MOVE 'CODIGO DE TRANSACCION DESCONOCIDO.'
005620                 TO ERR-MENSAJE
005630          PERFORM 2098-ESCRIBIR-ERROR
005640     END-EVALUATE
005650     PERFORM 1008-LEER-TRANSACCION.
005660*-----------------------------------------------------------------
005670 2010-CREAR-CUENTA.
005680*==================
005690* ORDEN DE LAS VALIDACIONES, DE PROPOSITO: PRIMERO SE VERIFICA
005700* QUE LA SOLICITUD ESTE BIEN FORMADA (2011, DATOS PROPIOS DE LA
005710* TRANSACCION) Y SOLO DESPUES SE CONSULTA SI EL CLIENTE EXISTE
005720* (2012, REQUIERE UNA LECTURA CONTRA CLIENT-MASTER). ASI SE
005730* EVITA GASTAR UN ACCESO A DISCO EN UNA TRANSACCION QUE DE
005740* TODOS MODOS VA A SER RECHAZADA POR DATOS INCOMPLETOS. EL
005750* NUMERO DE CUENTA (2013) SE GENERA AL FINAL, YA CON LA
005760* CERTEZA DE QUE LA ALTA VA A PROCEDER.
005770     MOVE 'S' TO WS-SOLICITUD-VALIDA
005780     PERFORM 2011-VALIDAR-SOLICITUD
005790     IF SOLICITUD-ES-VALIDA
005800        PERFORM 2012-VERIFICAR-CLIENTE
005810        IF CLIENTE-SI-EXISTE
005820           MOVE TRAN-CR-TIPO      TO ACC-TYPE
005830           PERFORM 2013-GENERAR-NUMERO-CUENTA
005840* TK-5388 - 2013 PUEDE RECHAZAR LA SOLICITUD EN SU WHEN OTHER
005850* (TIPO NI AHORRO NI CORRIENTE); SI LO HIZO, WS-SOLICITUD-VALIDA
005860* YA QUEDO EN 'N' Y NO SE DEBE SEGUIR ARMANDO/GRABANDO EL
005870* REGISTRO.
005880           IF SOLICITUD-ES-VALIDA                                  TK-5388
005890              ADD 1 TO WS-PROX-ID-CUENTA
005900              MOVE WS-PROX-ID-CUENTA TO ACC-ID
005910              MOVE TRAN-CR-CLIENTE   TO ACC-CLIENT-ID
005920              MOVE TRAN-CR-SALDO-INI TO ACC-BALANCE
005930              SET ACC-ACTIVA         TO TRUE
005940              WRITE REG-CTAMAE
005950                 INVALID KEY
005960                    MOVE '2010-CREAR-CUENTA ' TO WSV-RUTINA
005970                    MOVE 'WRITE REG-CTAMAE  ' TO WSV-ACCION
005980                    MOVE FS-CTAMAE TO WSV-FSTATUS
005990                    PERFORM 9000-ERROR-PGM
006000              END-WRITE
006010              ADD 1 TO WSV-CONT-ALTAS
006020              PERFORM 2099-ESCRIBIR-RESPUESTA
006030           END-IF                                                  TK-5388
006040        END-IF
006050     END-IF.
006060*-----------------------------------------------------------------
006070 2011-VALIDAR-SOLICITUD.
006080*=======================
006090* TRES REGLAS INDEPENDIENTES SOBRE LOS DATOS DE LA SOLICITUD DE
006100* ALTA; A PROPOSITO NO SE ENCADENAN CON ELSE PARA QUE, SI UNA
006110* TRANSACCION VIENE MAL EN MAS DE UN CAMPO, SE GRABE UN RENGLON
006120* EN ERROR-LOG-OUT POR CADA REGLA INCUMPLIDA (FACILITA EL
006130* DIAGNOSTICO A QUIEN ORIGINO LA TRANSACCION).
006140     MOVE 'S' TO WS-SOLICITUD-VALIDA
006150* REGLA 1: EL ID DE CLIENTE ES OBLIGATORIO (NO SE VERIFICA AQUI
006160* QUE EL CLIENTE EXISTA; ESO LO HACE 2012 MAS ADELANTE).
006170     IF TRAN-CR-CLIENTE = ZEROS
006180        MOVE 'N' TO WS-SOLICITUD-VALIDA
006190        MOVE 'C' TO ERR-TRAN-CODE
006200        MOVE SPACES TO ERR-CLAVE
006210        MOVE WSM-CLIENTE-OBL TO ERR-MENSAJE
006220        PERFORM 2098-ESCRIBIR-ERROR
006230     END-IF
006240* REGLA 2: EL TIPO DE CUENTA ES OBLIGATORIO Y DEBE SER UNO DE
006250* LOS DOS TIPOS QUE RECONOCE EL SISTEMA (VER TK-5388 ABAJO).
006260     IF TRAN-CR-TIPO = SPACES
006270        MOVE 'N' TO WS-SOLICITUD-VALIDA
006280        MOVE 'C' TO ERR-TRAN-CODE
006290        MOVE SPACES TO ERR-CLAVE
006300        MOVE WSM-TIPO-OBL TO ERR-MENSAJE
006310        PERFORM 2098-ESCRIBIR-ERROR
006320     ELSE
006330* TK-5388 - EL CAMPO VINO LLENO PERO NO BASTA CON ESO: SOLO SE
006340* RECONOCEN DOS TIPOS DE CUENTA EN TODO EL SISTEMA (AHORRO Y
006350* CORRIENTE). SI SE DEJARA PASAR CUALQUIER OTRO VALOR, 2013-
006360* GENERAR-NUMERO-CUENTA NO SABRIA QUE PREFIJO ARMAR Y ACC-NUMBER
006370* QUEDARIA CON LO QUE HUBIERA EN EL BUFFER DE REG-CTAMAE DESDE LA
006380* ULTIMA LECTURA/ESCRITURA (UN NUMERO DE CUENTA AJENO, POSIBLEMENTE
006390* DUPLICADO). POR ESO SE RECHAZA AQUI, ANTES DE LLEGAR A 2013.
006400        IF NOT (TRAN-TIPO-ES-AHORRO OR TRAN-TIPO-ES-CORRIENTE)     TK-5388
006410           MOVE 'N' TO WS-SOLICITUD-VALIDA                         TK-5388
006420           MOVE 'C' TO ERR-TRAN-CODE                               TK-5388
006430           MOVE SPACES TO ERR-CLAVE                                TK-5388
006440           MOVE WSM-TIPO-INVALIDO TO ERR-MENSAJE                   TK-5388
006450           PERFORM 2098-ESCRIBIR-ERROR                             TK-5388
006460        END-IF
006470     END-IF
006480* REGLA 3: EL BALANCE INICIAL DEBE SER ESTRICTAMENTE POSITIVO -
006490* UNA CUENTA NO SE ABRE CON SALDO CERO NI NEGATIVO. EL RETIRO
006500* (2090) SI PUEDE DEJAR UNA CUENTA CORRIENTE EN NEGATIVO MAS
006510* ADELANTE, PERO NINGUNA CUENTA NACE ASI.
006520     IF TRAN-CR-SALDO-INI NOT > ZEROS
006530        MOVE 'N' TO WS-SOLICITUD-VALIDA
006540        MOVE 'C' TO ERR-TRAN-CODE
006550        MOVE SPACES TO ERR-CLAVE
006560        MOVE WSM-SALDO-OBL TO ERR-MENSAJE
006570        PERFORM 2098-ESCRIBIR-ERROR
006580     END-IF.
006590*-----------------------------------------------------------------
006600 2012-VERIFICAR-CLIENTE.
006610*=======================
006620* DESDE TK-2041 LA VERIFICACION ES CONTRA EL MAESTRO LOCAL
006630* CLIENT-MASTER (CLIMAE) Y YA NO CONTRA EL SISTEMA DE CLIENTES
006640* EN LINEA, QUE SE DIO DE BAJA. SI EL CLIENTE NO ESTA EN CLIMAE,
006650* LA ALTA DE CUENTA SE RECHAZA AUNQUE EL RESTO DE LA SOLICITUD
006660* ESTE CORRECTA.
006670* CLI-ID ES LA RECORD KEY DE CLIMAE (VER CTAFDCLI); NO SE
006680* CONSULTA NINGUN OTRO CAMPO DEL CLIENTE AQUI, SOLO SU EXISTENCIA.
006690     MOVE TRAN-CR-CLIENTE TO CLI-ID
006700     READ CLIMAE
006710         INVALID KEY
006720            MOVE 'N' TO WS-CLIENTE-EXISTE
006730         NOT INVALID KEY
006740            MOVE 'S' TO WS-CLIENTE-EXISTE
006750     END-READ
006760     IF NOT CLIENTE-SI-EXISTE
006770        MOVE 'C' TO ERR-TRAN-CODE
006780        MOVE TRAN-CR-CLIENTE TO ERR-CLAVE
006790        MOVE WSM-CLIENTE-NO-EXISTE TO ERR-MENSAJE
006800        PERFORM 2098-ESCRIBIR-ERROR
006810     END-IF.
006820*-----------------------------------------------------------------
006830 2013-GENERAR-NUMERO-CUENTA.
006840*===========================
006850* NUMERO DE CUENTA COMPUESTO POR UN PREFIJO FIJO SEGUN EL TIPO
006860* (TK-1502) MAS UNA SECUENCIA DE 6 DIGITOS PROPIA DE ESE TIPO -
006870* CADA TIPO DE CUENTA TIENE SU PROPIO CONTADOR (WS-PROX-SEC-
006880* AHORRO / WS-PROX-SEC-CORRIENTE), NO UN CONTADOR COMPARTIDO,
006890* PARA QUE LOS NUMEROS DE CUENTA DE AHORRO Y CORRIENTE SE PUEDAN
006900* LEER A SIMPLE VISTA POR SU PREFIJO SIN CONSULTAR ACC-TYPE.
006910     EVALUATE TRUE
006920     WHEN ACC-ES-AHORRO
006930          ADD 1 TO WS-PROX-SEC-AHORRO
006940          MOVE WS-PROX-SEC-AHORRO     TO WS-SEC-DISPLAY
006950          MOVE WSC-PREFIJO-AHORRO     TO ACC-NUM-PREFIJO-AHO       TK-4871
006960          MOVE WS-SEC-DISPLAY         TO ACC-NUM-SECUENCIA-AHO     TK-4871
006970     WHEN ACC-ES-CORRIENTE
006980          ADD 1 TO WS-PROX-SEC-CORRIENTE
006990          MOVE WS-PROX-SEC-CORRIENTE  TO WS-SEC-DISPLAY
007000          MOVE WSC-PREFIJO-CORRIEN    TO ACC-NUM-PREFIJO-CTE       TK-4871
007010          MOVE WS-SEC-DISPLAY         TO ACC-NUM-SECUENCIA-CTE     TK-4871
007020     WHEN OTHER                                                    TK-5388
007030* TK-5388 - NO DEBERIA CAER AQUI PORQUE 2011-VALIDAR-SOLICITUD YA
007040* DESCARTO CUALQUIER TIPO QUE NO SEA SAVINGS/CHECKING, PERO SE
007050* DEJA LA RED DE SEGURIDAD: SIN ESTE WHEN OTHER, ACC-NUMBER
007060* QUEDARIA SIN TOCAR (CON LO QUE TRAJERA EL BUFFER DE LA LECTURA
007070* O ESCRITURA ANTERIOR) Y 2010-CREAR-CUENTA GRABARIA LA CUENTA
007080* IGUAL, SIN NUMERO VALIDO.
007090          MOVE 'N' TO WS-SOLICITUD-VALIDA                          TK-5388
007100          MOVE 'C' TO ERR-TRAN-CODE                                TK-5388
007110          MOVE SPACES TO ERR-CLAVE                                 TK-5388
007120          MOVE WSM-TIPO-INVALIDO TO ERR-MENSAJE                    TK-5388
007130          PERFORM 2098-ESCRIBIR-ERROR                              TK-5388
007140     END-EVALUATE.
007150*-----------------------------------------------------------------
007160 2020-CONSULTAR-CUENTA.
007170*======================
007180* BUSQUEDA PUNTUAL POR CLAVE PRIMARIA (ACC-ID). NO HAY LECTURA
007190* PARCIAL NI WILDCARD: EL CLIENTE DEBE CONOCER EL NUMERO EXACTO
007200* DE LA CUENTA QUE QUIERE CONSULTAR.
007210* TRAN-ID-CUENTA ES LA VISTA DE TRAN-DATA PARA TRANSACCIONES QUE
007220* SOLO TRAEN UN ID DE CUENTA (VER TRAN-KEY-ID EN CTAFDTRN); LA
007230* COMPARTEN CONSULTA, BAJA, ACTIVAR Y DESACTIVAR.
007240     MOVE TRAN-ID-CUENTA TO ACC-ID
007250     READ CTAMAE
007260         INVALID KEY
007270            MOVE 'N' TO WS-CUENTA-ENCONTRADA
007280         NOT INVALID KEY
007290            MOVE 'S' TO WS-CUENTA-ENCONTRADA
007300     END-READ
007310     IF CUENTA-SI-ENCONTRADA
007320        PERFORM 2099-ESCRIBIR-RESPUESTA
007330     ELSE
007340        MOVE 'G' TO ERR-TRAN-CODE
007350        MOVE TRAN-ID-CUENTA TO ERR-CLAVE
007360        MOVE WSM-CUENTA-NO-ENCONTRADA TO ERR-MENSAJE
007370        PERFORM 2098-ESCRIBIR-ERROR
007380     END-IF.
007390*-----------------------------------------------------------------
007400 2030-LISTAR-TODAS.
007410*==================
007420* BARRIDO COMPLETO DEL MAESTRO EN ORDEN DE CLAVE PRIMARIA.
007430* SE POSICIONA AL PRINCIPIO DEL ARCHIVO (LOW-VALUES EN ACC-ID)
007440* Y 2031 VA LEYENDO SECUENCIALMENTE HASTA FIN DE ARCHIVO; CADA
007450* CUENTA LEIDA SE DEVUELVE TAL CUAL, ACTIVA O NO.
007460     MOVE LOW-VALUES TO ACC-ID
007470     START CTAMAE KEY IS NOT LESS THAN ACC-ID
007480         INVALID KEY
007490            MOVE '10' TO FS-CTAMAE
007500     END-START
007510     IF FS-CTAMAE = '00'
007520        PERFORM 2031-LISTAR-SIGUIENTE
007530           UNTIL FS-CTAMAE NOT = '00'
007540     END-IF.
007550*-----------------------------------------------------------------
007560 2031-LISTAR-SIGUIENTE.
007570*======================
007580* MISMO PATRON DE 1006/1007: SE LEE Y, SI HAY REGISTRO, SE
007590* CONTESTA DE INMEDIATO ANTES DE VOLVER A 2030 A PEDIR EL
007600* SIGUIENTE. SE EVITA ASI CARGAR TODO EL MAESTRO EN MEMORIA.
007610     READ CTAMAE NEXT RECORD
007620         AT END
007630            MOVE '10' TO FS-CTAMAE
007640         NOT AT END
007650            PERFORM 2099-ESCRIBIR-RESPUESTA
007660     END-READ.
007670*-----------------------------------------------------------------
007680 2040-LISTAR-POR-CLIENTE.                                         TK-4019
007690*========================
007700* SE POSICIONA POR LA CLAVE ALTERNA ACC-CLIENT-ID (TK-4019/       TK-4019
007710* TK-5201 - VER SELECT CTAMAE: WITH DUPLICATES). COMO EL ACCESO   TK-4019
007720* ES DINAMICO Y LA CLAVE ALTERNA SE MANTIENE EN ORDEN ASCENDENTE, TK-4019
007730* TODAS LAS CUENTAS DE UN MISMO CLIENTE QUEDAN CONTIGUAS; 2041    TK-4019
007740* SE DETIENE EN CUANTO APARECE UN ACC-CLIENT-ID DISTINTO AL       TK-4019
007750* SOLICITADO, SIN NECESIDAD DE RECORRER TODO EL MAESTRO.         TK-4019
007760     MOVE 'N' TO WS-CUENTA-ENCONTRADA
007770     MOVE TRAN-ID-CLIENTE TO ACC-CLIENT-ID
007780     START CTAMAE KEY IS NOT LESS THAN ACC-CLIENT-ID              TK-4019
007790         INVALID KEY
007800            MOVE '10' TO FS-CTAMAE
007810     END-START
007820     IF FS-CTAMAE = '00'
007830        PERFORM 2041-LISTAR-CLIENTE-SIGUIENTE
007840           UNTIL FS-CTAMAE NOT = '00'
007850     END-IF
007860     IF NOT CUENTA-SI-ENCONTRADA
007870        MOVE 'B' TO ERR-TRAN-CODE
007880        MOVE TRAN-ID-CLIENTE TO ERR-CLAVE
007890        MOVE WSM-SIN-CUENTAS-CLIENTE TO ERR-MENSAJE
007900        PERFORM 2098-ESCRIBIR-ERROR
007910     END-IF.
007920*-----------------------------------------------------------------
007930 2041-LISTAR-CLIENTE-SIGUIENTE.
007940*==============================
007950* EL "FIN DE LISTA" DE ESTE BARRIDO NO ES SOLO FIN DE ARCHIVO:
007960* TAMBIEN ES EL PRIMER ACC-CLIENT-ID QUE YA NO COINCIDE CON EL
007970* CLIENTE PEDIDO (VER 2040). POR ESO EL ELSE TAMBIEN FIJA
007980* FS-CTAMAE A '10' AUNQUE LA LECTURA EN SI HAYA SIDO EXITOSA.
007990     READ CTAMAE NEXT RECORD
008000         AT END
008010            MOVE '10' TO FS-CTAMAE
008020         NOT AT END
008030            IF ACC-CLIENT-ID = TRAN-ID-CLIENTE
008040               MOVE 'S' TO WS-CUENTA-ENCONTRADA
008050               PERFORM 2099-ESCRIBIR-RESPUESTA
008060            ELSE
008070               MOVE '10' TO FS-CTAMAE
008080            END-IF
008090     END-READ.
008100*-----------------------------------------------------------------
008110 2050-ELIMINAR-CUENTA.
008120*=====================
008130* BAJA DEFINITIVA DE LA CUENTA (DELETE FISICO, NO UN INDICADOR
008140* DE ESTADO). LA CUENTA DEBE EXISTIR Y SU SALDO DEBE ESTAR EN
008150* CERO: EXIGENCIA DE AUDITORIA DESDE TK-1008 PARA QUE NUNCA SE
008160* PIERDA EL RASTRO DE FONDOS QUE AUN ESTEN PENDIENTES EN LA
008170* CUENTA AL MOMENTO DE DARLA DE BAJA.
008180     MOVE TRAN-ID-CUENTA TO ACC-ID
008190     READ CTAMAE
008200         INVALID KEY
008210            MOVE 'N' TO WS-CUENTA-ENCONTRADA
008220         NOT INVALID KEY
008230            MOVE 'S' TO WS-CUENTA-ENCONTRADA
008240     END-READ
008250     IF NOT CUENTA-SI-ENCONTRADA
008260        MOVE 'D' TO ERR-TRAN-CODE
008270        MOVE TRAN-ID-CUENTA TO ERR-CLAVE
008280        MOVE WSM-CUENTA-NO-ENCONTRADA TO ERR-MENSAJE
008290        PERFORM 2098-ESCRIBIR-ERROR
008300     ELSE
008310* EL SALDO SE VERIFICA RECIEN DESPUES DE CONFIRMAR QUE LA CUENTA
008320* EXISTE; NO TIENE SENTIDO HABLAR DE SALDO DE UNA CUENTA QUE NO
008330* SE ENCONTRO.
008340        IF ACC-BALANCE NOT = ZEROS
008350           MOVE 'D' TO ERR-TRAN-CODE
008360           MOVE TRAN-ID-CUENTA TO ERR-CLAVE
008370           MOVE WSM-SALDO-DISTINTO-CERO TO ERR-MENSAJE
008380           PERFORM 2098-ESCRIBIR-ERROR
008390        ELSE
008400* EL REGISTRO YA QUEDO POSICIONADO POR EL READ DE ARRIBA; EL
008410* DELETE OPERA SOBRE EL ULTIMO REGISTRO LEIDO DE CTAMAE.
008420           DELETE CTAMAE RECORD
008430              INVALID KEY
008440                 MOVE '2050-ELIMINAR-CUEN' TO WSV-RUTINA
008450                 MOVE 'DELETE REG-CTAMAE  ' TO WSV-ACCION
008460                 MOVE FS-CTAMAE TO WSV-FSTATUS
008470                 PERFORM 9000-ERROR-PGM
008480           END-DELETE
008490           ADD 1 TO WSV-CONT-BAJAS
008500        END-IF
008510     END-IF.
008520*-----------------------------------------------------------------
008530 2060-ACTIVAR-CUENTA.
008540*====================
008550* LA CUENTA DEBE EXISTIR Y DEBE ESTAR INACTIVA: NO SE PERMITE
008560* "ACTIVAR" UNA CUENTA QUE YA ESTA ACTIVA PORQUE ESO NO ES UN
008570* CAMBIO DE ESTADO REAL, ES UNA TRANSACCION REDUNDANTE Y SE
008580* RECHAZA PARA QUE QUEDE CONSTANCIA EN LA BITACORA DE ERRORES.
008590     MOVE TRAN-ID-CUENTA TO ACC-ID
008600     READ CTAMAE
008610         INVALID KEY
008620            MOVE 'N' TO WS-CUENTA-ENCONTRADA
008630         NOT INVALID KEY
008640            MOVE 'S' TO WS-CUENTA-ENCONTRADA
008650     END-READ
008660* NO-ENCONTRADA SE REVISA ANTES QUE EL ESTADO PORQUE NO TIENE SENTIDO
008670* PREGUNTAR SI UNA CUENTA "YA ESTA ACTIVA" SI LA CUENTA NI SIQUIERA
008680* EXISTE EN EL MAESTRO.
008690     IF NOT CUENTA-SI-ENCONTRADA
008700        MOVE 'V' TO ERR-TRAN-CODE
008710        MOVE TRAN-ID-CUENTA TO ERR-CLAVE
008720        MOVE WSM-CUENTA-NO-ENCONTRADA TO ERR-MENSAJE
008730        PERFORM 2098-ESCRIBIR-ERROR
008740     ELSE
008750        IF ACC-ACTIVA
008760           MOVE 'V' TO ERR-TRAN-CODE
008770           MOVE TRAN-ID-CUENTA TO ERR-CLAVE
008780           MOVE WSM-YA-ACTIVA TO ERR-MENSAJE
008790           PERFORM 2098-ESCRIBIR-ERROR
008800        ELSE
008810* SET ... TO TRUE ACTIVA LA 88-CONDICION; REWRITE GRABA EL
008820* REGISTRO COMPLETO DE VUELTA (LA CLAVE ACC-ID NO CAMBIA).
008830           SET ACC-ACTIVA TO TRUE
008840* EL INVALID KEY DE UN REWRITE SOBRE UN REGISTRO RECIEN LEIDO POR SU
008850* PROPIA CLAVE PRACTICAMENTE NUNCA DEBERIA DISPARARSE; SE DEJA EL
008860* CHEQUEO PORQUE EL ESTANDAR DEL DEPARTAMENTO EXIGE INVALID KEY EN
008870* TODO REWRITE/WRITE/DELETE CONTRA UN ARCHIVO INDEXADO.
008880           REWRITE REG-CTAMAE
008890              INVALID KEY
008900                 MOVE '2060-ACTIVAR-CUENT' TO WSV-RUTINA
008910                 MOVE 'REWRITE REG-CTAMAE ' TO WSV-ACCION
008920                 MOVE FS-CTAMAE TO WSV-FSTATUS
008930                 PERFORM 9000-ERROR-PGM
008940           END-REWRITE
008950           PERFORM 2099-ESCRIBIR-RESPUESTA
008960        END-IF
008970     END-IF.
008980*-----------------------------------------------------------------
008990 2070-DESACTIVAR-CUENTA.
009000*=======================
009010* MISMA LOGICA DE NO-OP QUE 2060, EN SENTIDO CONTRARIO: SOLO SE
009020* ACEPTA DESACTIVAR UNA CUENTA QUE ESTE ACTIVA. UNA CUENTA
009030* INACTIVA PUEDE SEGUIR TENIENDO SALDO (A DIFERENCIA DE LA BAJA
009040* DE 2050) - DESACTIVAR SOLO BLOQUEA NUEVOS MOVIMIENTOS.
009050* LECTURA POR CLAVE PRIMARIA PARA TRAER EL ESTADO ACTUAL DE LA
009060* CUENTA ANTES DE DECIDIR SI EL CAMBIO A INACTIVA ES VALIDO.
009070     MOVE TRAN-ID-CUENTA TO ACC-ID
009080     READ CTAMAE
009090         INVALID KEY
009100            MOVE 'N' TO WS-CUENTA-ENCONTRADA
009110         NOT INVALID KEY
009120            MOVE 'S' TO WS-CUENTA-ENCONTRADA
009130     END-READ
009140     IF NOT CUENTA-SI-ENCONTRADA
009150        MOVE 'I' TO ERR-TRAN-CODE
009160        MOVE TRAN-ID-CUENTA TO ERR-CLAVE
009170        MOVE WSM-CUENTA-NO-ENCONTRADA TO ERR-MENSAJE
009180        PERFORM 2098-ESCRIBIR-ERROR
009190     ELSE
009200        IF ACC-INACTIVA
009210           MOVE 'I' TO ERR-TRAN-CODE
009220           MOVE TRAN-ID-CUENTA TO ERR-CLAVE
009230           MOVE WSM-YA-INACTIVA TO ERR-MENSAJE
009240           PERFORM 2098-ESCRIBIR-ERROR
009250        ELSE
009260* IGUAL QUE EN 2060 PERO EN SENTIDO INVERSO: SOLO SE DESACTIVA
009270* UNA CUENTA QUE ESTABA ACTIVA.
009280           SET ACC-INACTIVA TO TRUE
009290           REWRITE REG-CTAMAE
009300              INVALID KEY
009310                 MOVE '2070-DESACTIVAR-CU' TO WSV-RUTINA
009320                 MOVE 'REWRITE REG-CTAMAE ' TO WSV-ACCION
009330                 MOVE FS-CTAMAE TO WSV-FSTATUS
009340                 PERFORM 9000-ERROR-PGM
009350           END-REWRITE
009360           PERFORM 2099-ESCRIBIR-RESPUESTA
009370        END-IF
009380     END-IF.
009390*-----------------------------------------------------------------
009400 2080-DEPOSITAR.
009410*===============
009420* UN DEPOSITO SIEMPRE AUMENTA EL SALDO, ASI QUE NO HACE FALTA
009430* NINGUNA VALIDACION DE MONTO MINIMO O DE TIPO DE CUENTA: LA
009440* SUMA DIRECTA A ACC-BALANCE NUNCA PUEDE DEJAR LA CUENTA EN UNA
009450* SITUACION PEOR DE LA QUE YA ESTABA. EL UNICO RECHAZO POSIBLE
009460* ES QUE LA CUENTA NO EXISTA.
009470* TRAN-MOV-CUENTA ES LA VISTA DEL REGISTRO DE ENTRADA PROPIA DE
009480* DEPOSITO/RETIRO (VER TRAN-MOVIMIENTO EN CTAFDTRN); TRAN-MOV-MONTO
009490* VIENE YA EN COMP-3 DESDE TK-4871, IGUAL QUE ACC-BALANCE.
009500     MOVE TRAN-MOV-CUENTA TO ACC-ID
009510     READ CTAMAE
009520         INVALID KEY
009530            MOVE 'N' TO WS-CUENTA-ENCONTRADA
009540         NOT INVALID KEY
009550            MOVE 'S' TO WS-CUENTA-ENCONTRADA
009560     END-READ
009570     IF NOT CUENTA-SI-ENCONTRADA
009580        MOVE 'P' TO ERR-TRAN-CODE
009590        MOVE TRAN-MOV-CUENTA TO ERR-CLAVE
009600        MOVE WSM-CUENTA-NO-ENCONTRADA TO ERR-MENSAJE
009610        PERFORM 2098-ESCRIBIR-ERROR
009620     ELSE
009630* SUMA DIRECTA, SIN CAMPO DE TRABAJO INTERMEDIO (A DIFERENCIA DE
009640* 2090-RETIRAR): NO HAY REGLA QUE PUEDA RECHAZAR UN DEPOSITO UNA VEZ
009650* QUE SE SABE QUE LA CUENTA EXISTE.
009660        ADD TRAN-MOV-MONTO TO ACC-BALANCE
009670        REWRITE REG-CTAMAE
009680           INVALID KEY
009690              MOVE '2080-DEPOSITAR     ' TO WSV-RUTINA
009700              MOVE 'REWRITE REG-CTAMAE ' TO WSV-ACCION
009710              MOVE FS-CTAMAE TO WSV-FSTATUS
009720              PERFORM 9000-ERROR-PGM
009730        END-REWRITE
009740        PERFORM 2099-ESCRIBIR-RESPUESTA
009750     END-IF.
009760*-----------------------------------------------------------------
009770 2090-RETIRAR.
009780*=============
009790* A DIFERENCIA DEL DEPOSITO, UN RETIRO SI PUEDE DEJAR LA CUENTA
009800* EN UNA SITUACION QUE EL NEGOCIO NO PERMITE: UNA CUENTA DE
009810* AHORROS NUNCA PUEDE QUEDAR CON SALDO NEGATIVO (TK-1287). LAS
009820* CUENTAS CORRIENTES SI PUEDEN SOBREGIRARSE, ASI QUE EL CHEQUEO
009830* DE SIGNO SOLO APLICA CUANDO ACC-ES-AHORRO.
009840     MOVE TRAN-MOV-CUENTA TO ACC-ID
009850     READ CTAMAE
009860         INVALID KEY
009870            MOVE 'N' TO WS-CUENTA-ENCONTRADA
009880         NOT INVALID KEY
009890            MOVE 'S' TO WS-CUENTA-ENCONTRADA
009900     END-READ
009910     IF NOT CUENTA-SI-ENCONTRADA
009920        MOVE 'R' TO ERR-TRAN-CODE
009930        MOVE TRAN-MOV-CUENTA TO ERR-CLAVE
009940        MOVE WSM-CUENTA-NO-ENCONTRADA TO ERR-MENSAJE
009950        PERFORM 2098-ESCRIBIR-ERROR
009960     ELSE
009970* EL NUEVO SALDO SE CALCULA EN UN CAMPO DE TRABAJO EMPACADO
009980* (WS-MONTO-NUEVO-SALDO, COMP-3, CON ROUNDED EXPLICITO - TK-4871)
009990* ANTES DE TOCAR ACC-BALANCE, PARA PODER VALIDAR LA REGLA DE
010000* SALDO NEGATIVO SIN HABER MODIFICADO TODAVIA EL MAESTRO.
010010        SUBTRACT TRAN-MOV-MONTO FROM ACC-BALANCE
010020           GIVING WS-MONTO-NUEVO-SALDO ROUNDED
010030        IF ACC-ES-AHORRO AND WS-MONTO-NUEVO-SALDO < ZEROS
010040           MOVE 'R' TO ERR-TRAN-CODE
010050           MOVE TRAN-MOV-CUENTA TO ERR-CLAVE
010060           MOVE WSM-SALDO-NEG-AHORRO TO ERR-MENSAJE
010070           PERFORM 2098-ESCRIBIR-ERROR
010080        ELSE
010090           MOVE WS-MONTO-NUEVO-SALDO TO ACC-BALANCE
010100           REWRITE REG-CTAMAE
010110              INVALID KEY
010120                 MOVE '2090-RETIRAR       ' TO WSV-RUTINA
010130                 MOVE 'REWRITE REG-CTAMAE ' TO WSV-ACCION
010140                 MOVE FS-CTAMAE TO WSV-FSTATUS
010150                 PERFORM 9000-ERROR-PGM
010160           END-REWRITE
010170           PERFORM 2099-ESCRIBIR-RESPUESTA
010180        END-IF
010190     END-IF.
010200*-----------------------------------------------------------------
010210 2098-ESCRIBIR-ERROR.
010220*====================
010230* TODAS LAS RUTINAS DE RECHAZO CONVERGEN AQUI: CADA UNA ARMA
010240* ERR-TRAN-CODE/ERR-CLAVE/ERR-MENSAJE ANTES DE LLAMAR A ESTE
010250* PARRAFO. NINGUNA TRANSACCION RECHAZADA TOCA EL MAESTRO DE
010260* CUENTAS; SOLO QUEDA SU CONSTANCIA EN ERROR-LOG-OUT (TK-3355).
010270     WRITE REG-ERRLOG
010280     IF FS-ERRLOG NOT = '00'
010290        MOVE '2098-ESCRIBIR-ERRO' TO WSV-RUTINA
010300        MOVE 'WRITE REG-ERRLOG   ' TO WSV-ACCION
010310        MOVE FS-ERRLOG TO WSV-FSTATUS
010320        PERFORM 9000-ERROR-PGM
010330     END-IF
010340     ADD 1 TO WSV-CONT-ERRLOG.
010350*-----------------------------------------------------------------
010360 2099-ESCRIBIR-RESPUESTA.
010370*========================
010380* REG-CTAMAE Y REG-RESPUESTA COMPARTEN EL MISMO LAYOUT FISICO
010390* (CTAFDACC CON REPLACING), POR LO QUE SE COPIA EL REGISTRO
010400* COMPLETO DE UNA SOLA VEZ.
010410     MOVE REG-CTAMAE TO REG-RESPUESTA
010420     WRITE REG-RESPUESTA
010430     IF FS-RESPOUT NOT = '00'
010440        MOVE '2099-ESCRIBIR-RESP' TO WSV-RUTINA
010450        MOVE 'WRITE REG-RESPUESTA' TO WSV-ACCION
010460        MOVE FS-RESPOUT TO WSV-FSTATUS
010470        PERFORM 9000-ERROR-PGM
010480     END-IF
010490     ADD 1 TO WSV-CONT-RESPOUT.
010500*-----------------------------------------------------------------
010510 3000-FIN-PROGRAMA.
010520*==================
010530* CIERRE NORMAL DEL PROCESO: SE CIERRAN LOS ARCHIVOS Y SE
010540* IMPRIME EL RESUMEN DE CONTADORES ANTES DE TERMINAR. ESTE
010550* CAMINO SOLO SE ALCANZA CUANDO TODA LA CORRIDA TERMINO SU
010560* LECTURA DE TRANIN SIN CAER EN 9000-ERROR-PGM.
010570     PERFORM 3001-CERRAR-ARCHIVOS
010580     PERFORM 3002-CARGA-DETALLES
010590     STOP RUN.
010600*-----------------------------------------------------------------
010610 3001-CERRAR-ARCHIVOS.
010620*=====================
010630     CLOSE TRANIN CTAMAE CLIMAE RESPOUT ERRLOG
010640
010650     IF (FS-TRANIN  = '00') AND
010660        (FS-CTAMAE  = '00') AND
010670        (FS-CLIMAE  = '00') AND                                   TK-2798
010680        (FS-RESPOUT = '00') AND
010690        (FS-ERRLOG  = '00')
010700        CONTINUE
010710     ELSE
010720        DISPLAY ' ERROR AL CERRAR ARCHIVOS '
010730        DISPLAY ' FS-TRANIN  ............. = ' FS-TRANIN
010740        DISPLAY ' FS-CTAMAE  ............. = ' FS-CTAMAE
010750        DISPLAY ' FS-CLIMAE  ............. = ' FS-CLIMAE
010760        DISPLAY ' FS-RESPOUT ............. = ' FS-RESPOUT
010770        DISPLAY ' FS-ERRLOG  ............. = ' FS-ERRLOG
010780        PERFORM  9000-ERROR-PGM
010790     END-IF.
010800*-----------------------------------------------------------------
010810 3002-CARGA-DETALLES.
010820*====================
010830* RESUMEN DE OPERACION PARA LA BITACORA DEL JOB. WSC-00 SE BAJA
010840* A RETURN-CODE PARA QUE EL JCL/SCRIPT QUE LLAMA A ESTE PASO
010850* SEPA QUE LA CORRIDA TERMINO SIN ERRORES (VER 9000-ERROR-PGM
010860* PARA EL CASO CONTRARIO, QUE DEJA WSC-16).
010870* LOS DISPLAY DE ESTE PARRAFO VAN AL SYSOUT DEL PASO, NO A UN
010880* ARCHIVO DE SALIDA DEL PROGRAMA; ES EL MISMO FORMATO DE
010890* ENCABEZADO/PIE QUE USA 9000-ERROR-PGM PARA QUE AMBOS SE
010900* DISTINGAN FACIL EN UN LISTADO DE CORRIDA LARGO.
010910     DISPLAY '================================='
010920     DISPLAY '------- DETALLES PROCESO --------'
010930     DISPLAY '-------     CTAB14M      --------'
010940     DISPLAY '================================='
010950     DISPLAY 'FECHA DE PROCESO    = ' CTA-FECHA-SISTEMA
010960     DISPLAY 'REG. LEIDOS TRANIN  = ' WSV-CONT-TRANIN
010970     DISPLAY 'CUENTAS CREADAS     = ' WSV-CONT-ALTAS
010980     DISPLAY 'CUENTAS ELIMINADAS  = ' WSV-CONT-BAJAS
010990     DISPLAY 'RESP. GRABADAS      = ' WSV-CONT-RESPOUT
011000     DISPLAY 'ERRORES REGISTRADOS = ' WSV-CONT-ERRLOG
011010     DISPLAY '================================='
011020     MOVE WSC-00 TO RETURN-CODE
011030     DISPLAY '================================='
011040     DISPLAY '--------- FIN DETALLES ----------'
011050     DISPLAY '================================='.
011060*-----------------------------------------------------------------
011070 9000-ERROR-PGM.
011080*===============
011090* PARRAFO DE ABORTO FATAL DEL PROGRAMA. SE LLEGA AQUI SOLO POR
011100* UN FILE STATUS INESPERADO EN UNA OPERACION DE E/S (APERTURA,
011110* LECTURA, ESCRITURA, REWRITE O DELETE) - NUNCA POR UNA REGLA
011120* DE NEGOCIO RECHAZADA, QUE SIEMPRE SE RESUELVE CON UN REGISTRO
011130* EN ERROR-LOG-OUT (2098) SIN DETENER LA CORRIDA. NO SE INTENTA
011140* CERRAR ARCHIVOS NI DESHACER NADA: EL SUPUESTO ES QUE EL
011150* ARCHIVO/DISPOSITIVO YA ESTA EN UN ESTADO ANORMAL Y CUALQUIER
011160* E/S ADICIONAL PODRIA AGRAVARLO.
011170     DISPLAY '================================'
011180     DISPLAY '------ DETALLES DE ERROR -------'
011190     DISPLAY '------      CTAB14M      -------'
011200     DISPLAY '================================'
011210     DISPLAY ' RUTINA          :' WSV-RUTINA
011220     DISPLAY ' ACCION DE ERROR :' WSV-ACCION
011230     DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
011240     DISPLAY '================================'
011250     DISPLAY '--------- FIN DETALLES ---------'
011260     DISPLAY '================================'
011270     MOVE WSC-16 TO RETURN-CODE
011280
011290     STOP RUN.
