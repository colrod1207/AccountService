000100******************************************************************
000110* CTAFDACC - LAYOUT DE CUENTA (ACCOUNT-MASTER Y RESPUESTA)
000120* PREFIJO BASE ==ACC== - SE REUTILIZA VIA COPY REPLACING
000130* PARA EL LAYOUT DE ACCOUNT-RESPONSES-OUT (PREFIJO ==RSP==).
000140******************************************************************
000150* HISTORIAL DE CAMBIOS
000160* 1989-03-14 OLSSA  TK-1001  VERSION INICIAL.                     TK-1001
000170* 1992-01-15 CQPER  TK-1502  SE AGREGA ACC-NUMBER-PARTS           TK-1502
000180*                            PARA VALIDAR EL PREFIJO.             TK-1502
000190* 1995-06-30 CQPER  TK-2041  SE AGREGAN 88-NIVEL PARA             TK-2041
000200*                            ACC-TYPE Y ACC-ACTIVE.               TK-2041
000210* 2006-03-02 RMZGA  TK-4502  ACC-NUMBER-PARTS GENERABA UN         TK-4502
000220*                            ESPACIO ENTRE EL PREFIJO Y EL        TK-4502
000230*                            GUION EN CUENTAS CORRIENTES (EL      TK-4502
000240*                            PREFIJO 'CH' SE RELLENABA A 3        TK-4502
000250*                            BYTES ANTES DEL GUION). SE PARTE     TK-4502
000260*                            ACC-NUMBER EN DOS VISTAS, UNA POR    TK-4502
000270*                            TIPO DE CUENTA, CADA UNA CON SU      TK-4502
000280*                            PROPIO PREFIJO-MAS-GUION YA          TK-4502
000290*                            ARMADO.                              TK-4502
000300* 2008-09-10 CQPER  TK-4871  ACC-BALANCE PASA A COMP-3 POR        TK-4871
000310*                            EXIGENCIA DE AUDITORIA DE QUE LOS    TK-4871
000320*                            MONTOS SE MANEJEN EMPACADOS CON      TK-4871
000330*                            REDONDEO EXPLICITO.                  TK-4871
000340******************************************************************
000350* ACC-ID ES LA CLAVE PRIMARIA DEL MAESTRO (RECORD KEY DEL SELECT
000360* CTAMAE); LA ASIGNA 2013 DE FORMA SECUENCIAL, SIN HUECOS.
000370 02  ACC-ID                    PIC 9(09).
000380* ACC-NUMBER ES EL NUMERO "DE NEGOCIO" QUE VE EL CLIENTE; NO ES
000390* CLAVE DE ARCHIVO (NO HAY SELECT POR ACC-NUMBER), SOLO SE
000400* DEVUELVE EN LAS RESPUESTAS DE ALTA/CONSULTA/LISTA.
000410 02  ACC-NUMBER                PIC X(10).
000420* VISTA DE NUMERO PARA CUENTA DE AHORROS - PREFIJO 'SVG-'         TK-4502
000430* (4 BYTES) SEGUIDO DE LA SECUENCIA, SIN RELLENO.                 TK-4502
000440 02  ACC-NUMBER-AHORRO REDEFINES ACC-NUMBER.
000450     03  ACC-NUM-PREFIJO-AHO   PIC X(04).
000460     03  ACC-NUM-SECUENCIA-AHO PIC X(06).
000470* VISTA DE NUMERO PARA CUENTA CORRIENTE - PREFIJO 'CH-'           TK-4502
000480* (3 BYTES) SEGUIDO DE LA SECUENCIA Y UN BYTE DE RELLENO.         TK-4502
000490 02  ACC-NUMBER-CORRIENTE REDEFINES ACC-NUMBER.
000500     03  ACC-NUM-PREFIJO-CTE   PIC X(03).
000510     03  ACC-NUM-SECUENCIA-CTE PIC X(06).
000520     03  FILLER                PIC X(01)  VALUE SPACE.
000530* ACC-TYPE FIJA CUAL DE LAS DOS VISTAS DE ACC-NUMBER DE ARRIBA
000540* ES LA VALIDA; 2013-GENERAR-NUMERO-CUENTA LA CONSULTA ANTES DE
000550* ARMAR EL PREFIJO, Y 2090-RETIRAR LA CONSULTA PARA SABER SI EL
000560* SALDO PUEDE QUEDAR NEGATIVO O NO.
000570 02  ACC-TYPE                  PIC X(08).
000580     88  ACC-ES-AHORRO             VALUE 'SAVINGS '.
000590     88  ACC-ES-CORRIENTE          VALUE 'CHECKING'.
000600* ACC-CLIENT-ID ES LA ALTERNATE KEY WITH DUPLICATES (VER SELECT
000610* CTAMAE); 2040/2041 LA RECORREN PARA LISTAR TODAS LAS CUENTAS
000620* DE UN MISMO CLIENTE SIN BARRER TODO EL MAESTRO POR LA PRIMARIA.
000630 02  ACC-CLIENT-ID             PIC 9(09).
000640 02  ACC-BALANCE               PIC S9(11)V99  COMP-3.            TK-4871
000650* ACC-ACTIVE ES UN INDICADOR, NO UN BORRADO: 2060/2070 SOLO
000660* VOLTEAN ESTE BYTE; EL REGISTRO SIGUE EN EL MAESTRO. LA UNICA
000670* FORMA DE QUITARLO DE VERDAD ES 2050-ELIMINAR-CUENTA, Y SOLO
000680* CUANDO EL SALDO ESTA EN CERO.
000690 02  ACC-ACTIVE                PIC X(01).
000700     88  ACC-ACTIVA                VALUE 'Y'.
000710     88  ACC-INACTIVA              VALUE 'N'.
000720* RELLENO RESERVADO PARA EXPANSION FUTURA DEL LAYOUT.
000730 02  FILLER                    PIC X(30)  VALUE SPACES.
