000100******************************************************************
000110* CTAWTIME - CAMPOS DE TRABAJO DE FECHA Y HORA DE PROCESO
000120******************************************************************
000130* HISTORIAL DE CAMBIOS
000140* 1989-03-14 OLSSA  TK-1001  VERSION INICIAL (AAMMDD).            TK-1001
000150* 1998-10-05 OLSSA  TK-2733  AJUSTE Y2K - CTA-ANIO A 4            TK-2733
000160*                            DIGITOS, ACCEPT ... YYYYMMDD.        TK-2733
000170******************************************************************
000180* CTA-FECHA-EJECUCION RECIBE EL ACCEPT ... FROM DATE YYYYMMDD EN
000190* 1004-OBTENER-FECHA, UNA SOLA VEZ AL ARRANCAR; NO SE VUELVE A
000200* LEER DURANTE LA CORRIDA, AUNQUE ESTA CRUCE MEDIANOCHE.
000210 01  CTA-FECHA-EJECUCION.
000220     05  CTA-AAAAMMDD          PIC 9(08).
000230     05  FILLER                PIC X(02)  VALUE SPACES.
000240* CTA-HORA-CRUDA GUARDA EL ACCEPT ... FROM TIME SIN EDITAR
000250* (HHMMSSCC); SOLO SE USA PARA PARTIR CTA-HORA-SISTEMA ABAJO.
000260 01  CTA-HORA-CRUDA             PIC 9(08).
000270* CTA-FECHA-SISTEMA ES LA FECHA YA EDITADA CON BARRAS PARA EL
000280* ENCABEZADO DEL REPORTE DE RESUMEN (3002-CARGA-DETALLES).
000290 01  CTA-FECHA-SISTEMA.
000300     05  CTA-DIA               PIC 9(02).
000310     05  FILLER                PIC X(01)  VALUE '/'.
000320     05  CTA-MES               PIC 9(02).
000330     05  FILLER                PIC X(01)  VALUE '/'.
000340     05  CTA-ANIO              PIC 9(04).
000350* CTA-HORA-SISTEMA ES LA HORA EDITADA CON DOS PUNTOS, TOMADA DE
000360* LOS PRIMEROS SEIS DIGITOS (HHMMSS) DE CTA-HORA-CRUDA; LAS
000370* CENTESIMAS NO SE MUESTRAN EN EL RESUMEN.
000380 01  CTA-HORA-SISTEMA.
000390     05  CTA-HH                PIC 9(02).
000400     05  FILLER                PIC X(01)  VALUE ':'.
000410     05  CTA-MM                PIC 9(02).
000420     05  FILLER                PIC X(01)  VALUE ':'.
000430     05  CTA-SS                PIC 9(02).
