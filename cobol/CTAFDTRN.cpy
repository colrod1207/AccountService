000100******************************************************************
000110* CTAFDTRN - LAYOUT DE TRANSACCION DE ENTRADA (TRANS-IN)
000120* UN REGISTRO FISICO, NUEVE VISTAS LOGICAS SEGUN TRAN-CODE.
000130******************************************************************
000140* HISTORIAL DE CAMBIOS
000150* 1989-03-14 OLSSA  TK-1001  VERSION INICIAL - SOLO ALTA.         TK-1001
000160* 1989-05-20 RMZGA  TK-1033  SE AGREGAN TRAN-KEY-ID Y             TK-1033
000170*                            TRAN-KEY-CLIENTE.                    TK-1033
000180* 1990-09-07 OLSSA  TK-1287  SE AGREGA TRAN-MOVIMIENTO PARA       TK-1287
000190*                            DEPOSITO Y RETIRO.                   TK-1287
000200* 2008-09-10 CQPER  TK-4871  TRAN-CR-SALDO-INI Y TRAN-MOV-MONTO   TK-4871
000210*                            PASAN A COMP-3. SE AJUSTA EL         TK-4871
000220*                            FILLER DE CADA VISTA PARA QUE        TK-4871
000230*                            TODAS SUMEN 50 BYTES (TRAN-DATA      TK-4871
000240*                            QUEDABA EN 49, UN BYTE CORTO          TK-4871
000250*                            RESPECTO A LAS DEMAS VISTAS).        TK-4871
000260* 2012-06-19 CQPER  TK-5388  SE AGREGAN 88-NIVEL SOBRE            TK-5388
000270*                            TRAN-CR-TIPO (TRAN-TIPO-ES-AHORRO/   TK-5388
000280*                            -CORRIENTE) PARA QUE 2011-VALIDAR-   TK-5388
000290*                            SOLICITUD PUEDA RECHAZAR UN TIPO     TK-5388
000300*                            DE CUENTA QUE NO SEA NI SAVINGS NI   TK-5388
000310*                            CHECKING (ANTES SOLO SE VALIDABA     TK-5388
000320*                            QUE EL CAMPO NO VINIERA EN BLANCO).  TK-5388
000330******************************************************************
000340 02  TRAN-CODE                 PIC X(01).
000350     88  TRAN-ES-ALTA              VALUE 'C'.
000360     88  TRAN-ES-CONSULTA          VALUE 'G'.
000370     88  TRAN-ES-LISTA-TODAS       VALUE 'L'.
000380     88  TRAN-ES-LISTA-CLIENTE     VALUE 'B'.
000390     88  TRAN-ES-BAJA              VALUE 'D'.
000400     88  TRAN-ES-ACTIVA            VALUE 'V'.
000410     88  TRAN-ES-INACTIVA          VALUE 'I'.
000420     88  TRAN-ES-DEPOSITO          VALUE 'P'.
000430     88  TRAN-ES-RETIRO            VALUE 'R'.
000440 02  FILLER                    PIC X(01)  VALUE SPACES.
000450* VISTA BASE - SOLICITUD DE ALTA DE CUENTA (TRAN-ES-ALTA).
000460 02  TRAN-DATA.
000470     03  TRAN-CR-CLIENTE       PIC 9(09).
000480     03  TRAN-CR-TIPO          PIC X(08).
000490         88  TRAN-TIPO-ES-AHORRO       VALUE 'SAVINGS '.         TK-5388
000500         88  TRAN-TIPO-ES-CORRIENTE    VALUE 'CHECKING'.         TK-5388
000510     03  TRAN-CR-SALDO-INI     PIC S9(11)V99  COMP-3.            TK-4871
000520     03  FILLER                PIC X(26)  VALUE SPACES.          TK-4871
000530* VISTA POR ID DE CUENTA - CONSULTA/BAJA/ACTIVAR/DESACTIVAR.
000540 02  TRAN-KEY-ID REDEFINES TRAN-DATA.
000550     03  TRAN-ID-CUENTA        PIC 9(09).
000560     03  FILLER                PIC X(41)  VALUE SPACES.
000570* VISTA POR ID DE CLIENTE - LISTA-POR-CLIENTE.
000580 02  TRAN-KEY-CLIENTE REDEFINES TRAN-DATA.
000590     03  TRAN-ID-CLIENTE       PIC 9(09).
000600     03  FILLER                PIC X(41)  VALUE SPACES.
000610* VISTA DE MOVIMIENTO - DEPOSITO (P) Y RETIRO (R).
000620 02  TRAN-MOVIMIENTO REDEFINES TRAN-DATA.
000630     03  TRAN-MOV-CUENTA       PIC 9(09).
000640     03  TRAN-MOV-MONTO        PIC S9(11)V99  COMP-3.            TK-4871
000650     03  FILLER                PIC X(34)  VALUE SPACES.          TK-4871
000660* RELLENO RESERVADO PARA EXPANSION FUTURA DEL REGISTRO.
000670 02  FILLER                    PIC X(08)  VALUE SPACES.
